000100******************************************************************
000200*    ACJRNL  -  CUSTOMER AUDIT TRANSACTION (JOURNAL) LAYOUT      *
000300*    FIXED 80 BYTES.  WRITE ORDER - ONE RECORD PER POSTING.      *
000400*    FIELDS RUN 8+6+13+7+32+14 = 80 WITH NO SLACK - NO FILLER    *
000500*    PAD ON THIS ONE, THE 80-BYTE RECORD LENGTH IS FIXED BY      *
000600*    THE DOWNSTREAM SETTLEMENT FEED AND CANNOT BE WIDENED.       *
000700******************************************************************
000800*  033186  RH  ORIGINAL LAYOUT FOR INTERBANK POSTING BATCH.      *
000900******************************************************************
001000    10  AJ-SEQ                  PIC 9(08).
001100    10  AJ-ACCT-ID              PIC 9(06).
001200    10  AJ-AMOUNT               PIC S9(11)V99.
001300    10  AJ-TYPE                 PIC X(07).
001400    10  AJ-REF-UUID             PIC X(32).
001500    10  AJ-TIMESTAMP            PIC X(14).
