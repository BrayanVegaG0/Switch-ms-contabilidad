000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TLMOVE.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MIDLAND CLEARING SVCS - ISD.
000500 DATE-WRITTEN.  05/15/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  TLMOVE - TECHNICAL (BIC) LEDGER MOVEMENT ENGINE (UNIT 2 OF    *
001100*  THE INTERBANK ACCOUNTING BATCH).  LOADS THE BIC ACCOUNT       *
001200*  MASTER INTO A TABLE KEYED ASCENDING BY BIC, THEN READS THE    *
001300*  MOVEMENT INSTRUCTION FILE AND APPLIES EACH CREDIT/DEBIT       *
001400*  MOVEMENT AGAINST THE MATCHING TECHNICAL ACCOUNT.  UNLIKE      *
001500*  ACPOST, A DUPLICATE MT-INSTR-ID SEEN EARLIER IN THE SAME RUN  *
001600*  IS REJECTED BEFORE THE LOOKUP IS EVEN ATTEMPTED.  ACCEPTED    *
001700*  MOVEMENTS WRITE ONE MOVEMENT JOURNAL RECORD CARRYING THE     *
001800*  POST-MOVEMENT BALANCE.  TLMOVE RUNS AFTER ACPOST AND EXTENDS  *
001900*  THE SAME PHYSICAL REPORT FILE, APPENDING SECTION 2 AND THE    *
002000*  GRAND-TOTAL LINE COVERING BOTH UNITS.                         *
002100*                                                                *
002200*  BIC ACCOUNTS ARE NOT CREATED BY THIS PROGRAM - THE MASTER IS  *
002300*  PRE-LOADED BY THE CORRESPONDENT SET-UP SUBSYSTEM.             *
002400******************************************************************
002500*                    C H A N G E   L O G                        *
002600******************************************************************
002700*  051590  RH  INITIAL RELEASE - TECHNICAL LEDGER MOVEMENT       *
002800*               BATCH.                                           *
002900*  080891  RH  CORRECTED BINARY SEARCH KEY ON SHORT MASTER       *
003000*               FILES (TM-TBL-COUNT WAS LEFT AT ZERO).           *
003100*  112288  TO  ADDED REJECT REASON COUNTS TO SECTION TOTALS      *
003200*               PER AUDIT REQUEST AR-114.                        *
003300*  061796  SM  OPENED POSTRPT IN EXTEND MODE AND ADDED           *
003400*               RUNCTL READ FOR COMBINED GRAND TOTAL (CR-3360).  *
003500*  030292  DF  ADDED DUPLICATE-INSTRUCTION-ID TABLE CHECK        *
003600*               AHEAD OF ACCOUNT LOOKUP PER REQUEST CR-2010.     *
003700*  091599  PC  Y2K REVIEW - WS-CURR-YEAR WIDENED TO 4 DIGITS,    *
003800*               REPORT RUN-DATE EDIT REWRITTEN.  NO OTHER DATE   *
003900*               FIELDS IN THIS PROGRAM.                          *
004000*  030401  BO  REBUILT PAGE-BREAK TEST IN 810-CHECK-PAGINATION   *
004100*               AFTER LINE COUNT DRIFT ON SHORT RUNS (PR-4471).  *
004200*  111704  LV  DROPPED THE FINAL-BALANCE CONTROL LINE FROM THE   *
004300*               SECTION 2 TOTALS - RECON CONFIRMED THE CONTROL   *
004400*               TOTAL BELONGS ON SECTION 1 ONLY (RC-552).        *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT TECHMSTI ASSIGN TO UT-S-TECHMSTI
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-TECHMSTI-STATUS.
006100
006200     SELECT TECHTRNI ASSIGN TO UT-S-TECHTRNI
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-TECHTRNI-STATUS.
006500
006600     SELECT TECHMSTO ASSIGN TO UT-S-TECHMSTO
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-TECHMSTO-STATUS.
006900
007000     SELECT TECHJRNL ASSIGN TO UT-S-TECHJRNL
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-TECHJRNL-STATUS.
007300
007400     SELECT POSTRPT ASSIGN TO UT-S-POSTRPT
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-POSTRPT-STATUS.
007700
007800     SELECT RUNCTL ASSIGN TO UT-S-RUNCTL
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-RUNCTL-STATUS.
008100
008200 DATA DIVISION.
008300
008400 FILE SECTION.
008500
008600 FD  TECHMSTI
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS TECHMSTI-REC.
009200 01  TECHMSTI-REC                     PIC X(80).
009300
009400 FD  TECHTRNI
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS TECHTRNI-REC.
010000 01  TECHTRNI-REC                     PIC X(80).
010100
010200 FD  TECHMSTO
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TECHMSTO-REC.
010800 01  TECHMSTO-REC                     PIC X(80).
010900
011000 FD  TECHJRNL
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 100 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS TECHJRNL-REC.
011600 01  TECHJRNL-REC                     PIC X(100).
011700
011800 FD  POSTRPT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS POSTRPT-REC.
012400 01  POSTRPT-REC                      PIC X(132).
012500
012600 FD  RUNCTL
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 20 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS RUNCTL-REC.
013200 01  RUNCTL-REC                       PIC X(20).
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  WS-FILE-STATUSES.
013700     05  WS-TECHMSTI-STATUS           PIC X(02) VALUE SPACES.
013800         88  TECHMSTI-EOF                        VALUE '10'.
013900     05  WS-TECHTRNI-STATUS           PIC X(02) VALUE SPACES.
014000         88  TECHTRNI-EOF                        VALUE '10'.
014100     05  WS-TECHMSTO-STATUS           PIC X(02) VALUE SPACES.
014200     05  WS-TECHJRNL-STATUS           PIC X(02) VALUE SPACES.
014300     05  WS-POSTRPT-STATUS            PIC X(02) VALUE SPACES.
014400     05  WS-RUNCTL-STATUS             PIC X(02) VALUE SPACES.
014500     05  FILLER                       PIC X(02) VALUE SPACES.
014600
014700 01  WS-SWITCHES.
014800     05  WS-EOF-TRANS-SW              PIC X(03) VALUE 'NO '.
014900         88  MT-EOF-TRANS                        VALUE 'YES'.
015000     05  WS-VALID-SW                  PIC X(03) VALUE 'YES'.
015100     05  WS-FOUND-SW                  PIC X(03) VALUE 'NO '.
015200         88  TM-FOUND                             VALUE 'YES'.
015300     05  WS-DUP-SW                    PIC X(03) VALUE 'NO '.
015400         88  TM-DUPLICATE                         VALUE 'YES'.
015500     05  WS-POSTED-SW                 PIC X(03) VALUE 'NO '.
015600     05  FILLER                       PIC X(03) VALUE SPACES.
015700
015800 01  WS-REJECT-REASON                 PIC X(20) VALUE SPACES.
015900
016000 01  WS-TECH-MSTR-TABLE.
016100     05  TM-TBL-COUNT                 PIC S9(08) COMP
016200                                       VALUE ZERO.
016300     05  TM-ENTRY OCCURS 1 TO 50000 TIMES
016400             DEPENDING ON TM-TBL-COUNT
016500             ASCENDING KEY TM-BIC
016600             INDEXED BY TM-IDX.
016700         COPY TLMSTR.
016800
016900 01  WS-INSTR-ID-TABLE.
017000     05  ID-TBL-COUNT                 PIC S9(08) COMP
017100                                       VALUE ZERO.
017200     05  ID-ENTRY OCCURS 1 TO 200000 TIMES
017300             DEPENDING ON ID-TBL-COUNT
017400             INDEXED BY ID-IDX.
017500         10  ID-INSTR-ID               PIC X(36).
017600
017700 01  WS-TECH-MSTR-REC.
017800     COPY TLMSTR.
017900
018000 01  WS-TECH-TRAN-REC.
018100     COPY TLTRAN.
018200
018300 01  WS-TECH-JRNL-REC.
018400     COPY TLJRNL.
018500
018600 01  WS-RUNCTL-REC.
018700     COPY RUNCTL.
018800
018900 01  WS-COUNTERS-AND-ACCUMS.
019000     05  WS-TRN-READ-CTR              PIC S9(08) COMP
019100                                       VALUE ZERO.
019200     05  WS-TRN-ACC-CTR               PIC S9(08) COMP
019300                                       VALUE ZERO.
019400     05  WS-TRN-REJ-CTR                PIC S9(08) COMP
019500                                       VALUE ZERO.
019600     05  WS-REJ-INVALID-CTR           PIC S9(08) COMP
019700                                       VALUE ZERO.
019800     05  WS-REJ-NOTFOUND-CTR          PIC S9(08) COMP
019900                                       VALUE ZERO.
020000     05  WS-REJ-NSF-CTR               PIC S9(08) COMP
020100                                       VALUE ZERO.
020200     05  WS-REJ-DUP-CTR               PIC S9(08) COMP
020300                                       VALUE ZERO.
020400     05  WS-JRNL-SEQ                  PIC S9(08) COMP
020500                                       VALUE ZERO.
020600     05  WS-SUB                       PIC S9(08) COMP
020700                                       VALUE ZERO.
020800     05  WS-COMBINED-READ-CTR         PIC S9(08) COMP
020900                                       VALUE ZERO.
021000     05  WS-TOTAL-DEBITS              PIC S9(13)V99
021100                                       VALUE ZERO.
021200     05  WS-TOTAL-CREDITS             PIC S9(13)V99
021300                                       VALUE ZERO.
021400     05  FILLER                       PIC X(02) VALUE SPACES.
021500
021600 01  WS-REPORT-CONTROLS.
021700     05  WS-PAGE-COUNT                PIC S9(03) COMP
021800                                       VALUE ZERO.
021900     05  WS-LINES-PER-PAGE            PIC S9(02) COMP
022000                                       VALUE +54.
022100     05  WS-LINES-USED                PIC S9(02) COMP
022200                                       VALUE +55.
022300     05  FILLER                       PIC X(02) VALUE SPACES.
022400
022500 01  WS-CURRENT-DATE-FIELDS.
022600     05  WS-CURRENT-DATE.
022700         10  WS-CURR-YEAR             PIC 9(04).
022800         10  WS-CURR-MONTH            PIC 9(02).
022900         10  WS-CURR-DAY              PIC 9(02).
023000     05  WS-CURRENT-TIME.
023100         10  WS-CURR-HOUR             PIC 9(02).
023200         10  WS-CURR-MINUTE           PIC 9(02).
023300         10  WS-CURR-SECOND           PIC 9(02).
023400         10  WS-CURR-HNDSEC           PIC 9(02).
023500     05  WS-RUN-TIMESTAMP             PIC X(14).
023600     05  WS-RUN-TIMESTAMP-N REDEFINES
023700         WS-RUN-TIMESTAMP             PIC 9(14).
023800     05  WS-RUN-DATE-EDIT.
023900         10  WS-RDE-YEAR              PIC 9(04).
024000         10  WS-RDE-DASH1             PIC X(01)
024100                                       VALUE '-'.
024200         10  WS-RDE-MONTH             PIC 9(02).
024300         10  WS-RDE-DASH2             PIC X(01)
024400                                       VALUE '-'.
024500         10  WS-RDE-DAY               PIC 9(02).
024600     05  FILLER                       PIC X(02) VALUE SPACES.
024700
024800 01  HL-HEADER-1.
024900     05  FILLER                       PIC X(01)
025000                                       VALUE SPACES.
025100     05  FILLER                       PIC X(50)
025200         VALUE 'MIDLAND CLEARING SVCS - INTERBANK POSTING REPORT'.
025300     05  FILLER                       PIC X(09)
025400                                       VALUE 'RUN DATE:'.
025500     05  FILLER                       PIC X(01)
025600                                       VALUE SPACES.
025700     05  HL-RUN-DATE                  PIC X(10).
025800     05  FILLER                       PIC X(05)
025900                                       VALUE SPACES.
026000     05  FILLER                       PIC X(05)
026100                                       VALUE 'PAGE '.
026200     05  HL-PAGE-NO                   PIC ZZ9.
026300     05  FILLER                       PIC X(48)
026400                                       VALUE SPACES.
026500
026600 01  HL-HEADER-2.
026700     05  FILLER                       PIC X(05)
026800                                       VALUE SPACES.
026900     05  FILLER                       PIC X(04)
027000                                       VALUE 'SEQ '.
027100     05  FILLER                       PIC X(03)
027200                                       VALUE SPACES.
027300     05  FILLER                       PIC X(20)
027400                                       VALUE 'BIC'.
027500     05  FILLER                       PIC X(02)
027600                                       VALUE SPACES.
027700     05  FILLER                       PIC X(06)
027800                                       VALUE 'AMOUNT'.
027900     05  FILLER                       PIC X(09)
028000                                       VALUE SPACES.
028100     05  FILLER                       PIC X(06)
028200                                       VALUE 'TYPE'.
028300     05  FILLER                       PIC X(04)
028400                                       VALUE SPACES.
028500     05  FILLER                       PIC X(11)
028600                                       VALUE 'REJ REASON'.
028700     05  FILLER                       PIC X(62)
028800                                       VALUE SPACES.
028900
029000 01  DL-REJECT-LINE.
029100     05  FILLER                       PIC X(05)
029200                                       VALUE SPACES.
029300     05  DL-SEQ                       PIC ZZZZZZZ9.
029400     05  FILLER                       PIC X(02)
029500                                       VALUE SPACES.
029600     05  DL-BIC                       PIC X(20).
029700     05  FILLER                       PIC X(02)
029800                                       VALUE SPACES.
029900     05  DL-AMOUNT                    PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000     05  FILLER                       PIC X(02)
030100                                       VALUE SPACES.
030200     05  DL-TYPE                      PIC X(06).
030300     05  FILLER                       PIC X(02)
030400                                       VALUE SPACES.
030500     05  DL-REASON                    PIC X(20).
030600     05  FILLER                       PIC X(48)
030700                                       VALUE SPACES.
030800
030900 01  TL-TOTALS-LINE.
031000     05  FILLER                       PIC X(05)
031100                                       VALUE SPACES.
031200     05  TL-LABEL                     PIC X(45).
031300     05  FILLER                       PIC X(05)
031400                                       VALUE SPACES.
031500     05  TL-VALUE-E                   PIC Z(8)9.
031600     05  FILLER                       PIC X(68)
031700                                       VALUE SPACES.
031800
031900 01  TL-MONEY-LINE.
032000     05  FILLER                       PIC X(05)
032100                                       VALUE SPACES.
032200     05  TL-MONEY-LABEL               PIC X(45).
032300     05  FILLER                       PIC X(05)
032400                                       VALUE SPACES.
032500     05  TL-MONEY-VALUE-E             PIC Z,ZZZ,ZZZ,ZZ9.99-.
032600     05  FILLER                       PIC X(60)
032700                                       VALUE SPACES.
032800
032900 01  GT-GRAND-TOTAL-LINE.
033000     05  FILLER                       PIC X(05)
033100                                       VALUE SPACES.
033200     05  GT-LABEL                     PIC X(45)
033300         VALUE 'GRAND TOTAL - INSTRUCTIONS READ BOTH UNITS'.
033400     05  FILLER                       PIC X(05)
033500                                       VALUE SPACES.
033600     05  GT-VALUE-E                   PIC Z(8)9.
033700     05  FILLER                       PIC X(68)
033800                                       VALUE SPACES.
033900
034000 PROCEDURE DIVISION.
034100
034200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300     PERFORM 100-MAINLINE THRU 100-EXIT
034400         UNTIL MT-EOF-TRANS.
034500     PERFORM 900-TERMINATION THRU 900-EXIT.
034600     MOVE +0 TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000
035100     OPEN INPUT  TECHMSTI
035200          INPUT  TECHTRNI
035300          OUTPUT TECHMSTO
035400          OUTPUT TECHJRNL
035500          EXTEND POSTRPT.
035600     IF WS-TECHMSTI-STATUS NOT = '00'
035700        DISPLAY 'TLMOVE - OPEN ERROR TECHMSTI '
035800                 WS-TECHMSTI-STATUS
035900        PERFORM 990-ABEND-RTN THRU 990-EXIT
036000     END-IF.
036100     PERFORM 040-READ-RUN-CONTROL THRU 040-EXIT.
036200     PERFORM 050-LOAD-TECH-MASTER THRU 050-EXIT.
036300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
036400     ACCEPT WS-CURRENT-TIME FROM TIME.
036500     STRING WS-CURRENT-DATE    DELIMITED BY SIZE
036600            WS-CURR-HOUR       DELIMITED BY SIZE
036700            WS-CURR-MINUTE     DELIMITED BY SIZE
036800            WS-CURR-SECOND     DELIMITED BY SIZE
036900         INTO WS-RUN-TIMESTAMP.
037000     MOVE WS-CURR-YEAR  TO WS-RDE-YEAR.
037100     MOVE WS-CURR-MONTH TO WS-RDE-MONTH.
037200     MOVE WS-CURR-DAY   TO WS-RDE-DAY.
037300     PERFORM 800-WRITE-HEADINGS THRU 800-EXIT.
037400     PERFORM 700-READ-NEXT-TRANS THRU 700-EXIT.
037500
037600 000-EXIT. EXIT.
037700
037800 040-READ-RUN-CONTROL.
037900
038000     OPEN INPUT RUNCTL.
038100     READ RUNCTL INTO WS-RUNCTL-REC
038200         AT END
038300            MOVE ZERO TO RC-UNIT1-READ
038400     END-READ.
038500     CLOSE RUNCTL.
038600
038700 040-EXIT. EXIT.
038800
038900 050-LOAD-TECH-MASTER.
039000
039100     PERFORM 060-READ-TECH-MASTER THRU 060-EXIT.
039200     PERFORM 060-READ-TECH-MASTER THRU 060-EXIT
039300         UNTIL TECHMSTI-EOF.
039400
039500 050-EXIT. EXIT.
039600
039700 060-READ-TECH-MASTER.
039800
039900     READ TECHMSTI INTO WS-TECH-MSTR-REC
040000         AT END
040100            CONTINUE
040200     END-READ.
040300     IF NOT TECHMSTI-EOF
040400        ADD +1 TO TM-TBL-COUNT
040500        MOVE WS-TECH-MSTR-REC TO TM-ENTRY (TM-TBL-COUNT)
040600     END-IF.
040700
040800 060-EXIT. EXIT.
040900
041000 100-MAINLINE.
041100
041200     ADD +1 TO WS-TRN-READ-CTR.
041300     MOVE 'NO ' TO WS-POSTED-SW.
041400     MOVE SPACES TO WS-REJECT-REASON.
041500     PERFORM 200-VALIDATE-TRANS-EDIT THRU 200-EXIT.
041600     IF WS-VALID-SW = 'YES'
041700        PERFORM 150-CHECK-DUPLICATE THRU 150-EXIT
041800        IF TM-DUPLICATE
041900           MOVE 'DUPLICATE-INSTRUCTION' TO WS-REJECT-REASON
042000        ELSE
042100           PERFORM 300-FIND-ACCOUNT THRU 300-EXIT
042200           IF TM-FOUND
042300              IF MT-TYPE-DEBIT
042400                 PERFORM 400-POST-DEBIT THRU 400-EXIT
042500              ELSE
042600                 PERFORM 450-POST-CREDIT THRU 450-EXIT
042700              END-IF
042800           ELSE
042900              MOVE 'ACCOUNT-NOT-FOUND' TO WS-REJECT-REASON
043000           END-IF
043100        END-IF
043200     END-IF.
043300     IF WS-POSTED-SW = 'YES'
043400        PERFORM 500-WRITE-JOURNAL THRU 500-EXIT
043500        PERFORM 170-REMEMBER-INSTR-ID THRU 170-EXIT
043600        ADD +1 TO WS-TRN-ACC-CTR
043700     ELSE
043800        PERFORM 600-WRITE-REJECT-LINE THRU 600-EXIT
043900        PERFORM 610-TALLY-REJECT-REASON THRU 610-EXIT
044000        ADD +1 TO WS-TRN-REJ-CTR
044100     END-IF.
044200     PERFORM 700-READ-NEXT-TRANS THRU 700-EXIT.
044300
044400 100-EXIT. EXIT.
044500
044600 150-CHECK-DUPLICATE.
044700
044800     MOVE 'NO ' TO WS-DUP-SW.
044900     IF ID-TBL-COUNT > ZERO
045000        SET ID-IDX TO 1
045100        SEARCH ID-ENTRY
045200            AT END
045300               MOVE 'NO ' TO WS-DUP-SW
045400            WHEN ID-INSTR-ID (ID-IDX) = MT-INSTR-ID
045500               MOVE 'YES' TO WS-DUP-SW
045600        END-SEARCH
045700     END-IF.
045800
045900 150-EXIT. EXIT.
046000
046100 170-REMEMBER-INSTR-ID.
046200
046300     ADD +1 TO ID-TBL-COUNT.
046400     MOVE MT-INSTR-ID TO ID-INSTR-ID (ID-TBL-COUNT).
046500
046600 170-EXIT. EXIT.
046700
046800 200-VALIDATE-TRANS-EDIT.
046900
047000     MOVE 'YES' TO WS-VALID-SW.
047100     IF MT-AMOUNT-X IS NOT NUMERIC
047200        MOVE 'NO ' TO WS-VALID-SW
047300        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
047400     END-IF.
047500     IF WS-VALID-SW = 'YES' AND MT-AMOUNT NOT > ZERO
047600        MOVE 'NO ' TO WS-VALID-SW
047700        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
047800     END-IF.
047900     IF WS-VALID-SW = 'YES'
048000              AND NOT MT-TYPE-DEBIT
048100              AND NOT MT-TYPE-CREDIT
048200        MOVE 'NO ' TO WS-VALID-SW
048300        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
048400     END-IF.
048500     IF WS-VALID-SW = 'YES' AND MT-INSTR-ID = SPACES
048600        MOVE 'NO ' TO WS-VALID-SW
048700        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
048800     END-IF.
048900
049000 200-EXIT. EXIT.
049100
049200 300-FIND-ACCOUNT.
049300
049400     MOVE 'NO ' TO WS-FOUND-SW.
049500     SET TM-IDX TO 1.
049600     SEARCH ALL TM-ENTRY
049700         AT END
049800            MOVE 'NO ' TO WS-FOUND-SW
049900         WHEN TM-BIC (TM-IDX) = MT-BIC
050000            MOVE 'YES' TO WS-FOUND-SW
050100     END-SEARCH.
050200
050300 300-EXIT. EXIT.
050400
050500 400-POST-DEBIT.
050600
050700     IF TM-AVAIL-BAL (TM-IDX) < MT-AMOUNT
050800        MOVE 'INSUFFICIENT-FUNDS' TO WS-REJECT-REASON
050900     ELSE
051000        SUBTRACT MT-AMOUNT FROM TM-AVAIL-BAL (TM-IDX)
051100        ADD MT-AMOUNT TO WS-TOTAL-DEBITS
051200        MOVE 'YES' TO WS-POSTED-SW
051300     END-IF.
051400
051500 400-EXIT. EXIT.
051600
051700 450-POST-CREDIT.
051800
051900     ADD MT-AMOUNT TO TM-AVAIL-BAL (TM-IDX).
052000     ADD MT-AMOUNT TO WS-TOTAL-CREDITS.
052100     MOVE 'YES' TO WS-POSTED-SW.
052200
052300 450-EXIT. EXIT.
052400
052500 500-WRITE-JOURNAL.
052600
052700     ADD +1 TO WS-JRNL-SEQ.
052800     MOVE WS-JRNL-SEQ       TO MJ-SEQ.
052900     MOVE MT-BIC            TO MJ-BIC.
053000     MOVE MT-INSTR-ID       TO MJ-INSTR-ID.
053100     MOVE MT-AMOUNT         TO MJ-AMOUNT.
053200     MOVE MT-TYPE           TO MJ-TYPE.
053300     MOVE TM-AVAIL-BAL (TM-IDX) TO MJ-NEW-BAL.
053400     WRITE TECHJRNL-REC FROM WS-TECH-JRNL-REC.
053500
053600 500-EXIT. EXIT.
053700
053800 600-WRITE-REJECT-LINE.
053900
054000     PERFORM 810-CHECK-PAGINATION THRU 810-EXIT.
054100     MOVE WS-TRN-READ-CTR TO DL-SEQ.
054200     MOVE MT-BIC          TO DL-BIC.
054300     MOVE MT-AMOUNT       TO DL-AMOUNT.
054400     MOVE MT-TYPE         TO DL-TYPE.
054500     MOVE WS-REJECT-REASON TO DL-REASON.
054600     WRITE POSTRPT-REC FROM DL-REJECT-LINE
054700         AFTER ADVANCING 1 LINE.
054800     ADD +1 TO WS-LINES-USED.
054900     MOVE SPACES TO DL-REJECT-LINE.
055000
055100 600-EXIT. EXIT.
055200
055300 610-TALLY-REJECT-REASON.
055400
055500     IF WS-REJECT-REASON = 'INVALID-DATA'
055600        ADD +1 TO WS-REJ-INVALID-CTR
055700     ELSE
055800        IF WS-REJECT-REASON = 'ACCOUNT-NOT-FOUND'
055900           ADD +1 TO WS-REJ-NOTFOUND-CTR
056000        ELSE
056100           IF WS-REJECT-REASON = 'DUPLICATE-INSTRUCTION'
056200              ADD +1 TO WS-REJ-DUP-CTR
056300           ELSE
056400              ADD +1 TO WS-REJ-NSF-CTR
056500           END-IF
056600        END-IF
056700     END-IF.
056800
056900 610-EXIT. EXIT.
057000
057100 700-READ-NEXT-TRANS.
057200
057300     READ TECHTRNI INTO WS-TECH-TRAN-REC
057400         AT END
057500            MOVE 'YES' TO WS-EOF-TRANS-SW
057600     END-READ.
057700
057800 700-EXIT. EXIT.
057900
058000 800-WRITE-HEADINGS.
058100
058200     ADD +1 TO WS-PAGE-COUNT.
058300     MOVE WS-PAGE-COUNT   TO HL-PAGE-NO.
058400     MOVE WS-RUN-DATE-EDIT TO HL-RUN-DATE.
058500     WRITE POSTRPT-REC FROM HL-HEADER-1
058600         AFTER ADVANCING TOP-OF-FORM.
058700     WRITE POSTRPT-REC FROM HL-HEADER-2
058800         AFTER ADVANCING 2 LINES.
058900     MOVE +3 TO WS-LINES-USED.
059000
059100 800-EXIT. EXIT.
059200
059300 810-CHECK-PAGINATION.
059400
059500     IF WS-LINES-USED > WS-LINES-PER-PAGE
059600        PERFORM 800-WRITE-HEADINGS THRU 800-EXIT
059700     END-IF.
059800
059900 810-EXIT. EXIT.
060000
060100 900-TERMINATION.
060200
060300     PERFORM 910-REWRITE-MASTER THRU 910-EXIT
060400         VARYING WS-SUB FROM 1 BY 1
060500         UNTIL WS-SUB > TM-TBL-COUNT.
060600     PERFORM 950-WRITE-SECTION-TOTALS THRU 950-EXIT.
060700     PERFORM 970-WRITE-GRAND-TOTAL THRU 970-EXIT.
060800     CLOSE TECHMSTI TECHTRNI TECHMSTO TECHJRNL POSTRPT.
060900
061000 900-EXIT. EXIT.
061100
061200 910-REWRITE-MASTER.
061300
061400     MOVE TM-ENTRY (WS-SUB) TO WS-TECH-MSTR-REC.
061500     WRITE TECHMSTO-REC FROM WS-TECH-MSTR-REC.
061600
061700 910-EXIT. EXIT.
061800
061900 950-WRITE-SECTION-TOTALS.
062000
062100     PERFORM 810-CHECK-PAGINATION THRU 810-EXIT.
062200     MOVE 'SECTION 2 - MOVEMENTS READ' TO TL-LABEL.
062300     MOVE WS-TRN-READ-CTR TO TL-VALUE-E.
062400     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
062500         AFTER ADVANCING 2 LINES.
062600     ADD +2 TO WS-LINES-USED.
062700     MOVE 'SECTION 2 - MOVEMENTS ACCEPTED' TO TL-LABEL.
062800     MOVE WS-TRN-ACC-CTR TO TL-VALUE-E.
062900     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
063000         AFTER ADVANCING 1 LINE.
063100     ADD +1 TO WS-LINES-USED.
063200     MOVE 'SECTION 2 - MOVEMENTS REJECTED' TO TL-LABEL.
063300     MOVE WS-TRN-REJ-CTR TO TL-VALUE-E.
063400     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
063500         AFTER ADVANCING 1 LINE.
063600     ADD +1 TO WS-LINES-USED.
063700     MOVE 'SECTION 2 - REJECTED INVALID-DATA' TO TL-LABEL.
063800     MOVE WS-REJ-INVALID-CTR TO TL-VALUE-E.
063900     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
064000         AFTER ADVANCING 1 LINE.
064100     ADD +1 TO WS-LINES-USED.
064200     MOVE 'SECTION 2 - REJECTED ACCOUNT-NOT-FOUND' TO
064300          TL-LABEL.
064400     MOVE WS-REJ-NOTFOUND-CTR TO TL-VALUE-E.
064500     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
064600         AFTER ADVANCING 1 LINE.
064700     ADD +1 TO WS-LINES-USED.
064800     MOVE 'SECTION 2 - REJECTED INSUFFICIENT-FUNDS' TO
064900          TL-LABEL.
065000     MOVE WS-REJ-NSF-CTR TO TL-VALUE-E.
065100     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
065200         AFTER ADVANCING 1 LINE.
065300     ADD +1 TO WS-LINES-USED.
065400     MOVE 'SECTION 2 - REJECTED DUPLICATE-INSTRUCTION' TO
065500          TL-LABEL.
065600     MOVE WS-REJ-DUP-CTR TO TL-VALUE-E.
065700     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
065800         AFTER ADVANCING 1 LINE.
065900     ADD +1 TO WS-LINES-USED.
066000     MOVE 'SECTION 2 - TOTAL DEBIT AMOUNT' TO
066100          TL-MONEY-LABEL.
066200     MOVE WS-TOTAL-DEBITS TO TL-MONEY-VALUE-E.
066300     WRITE POSTRPT-REC FROM TL-MONEY-LINE
066400         AFTER ADVANCING 1 LINE.
066500     ADD +1 TO WS-LINES-USED.
066600     MOVE 'SECTION 2 - TOTAL CREDIT AMOUNT' TO
066700          TL-MONEY-LABEL.
066800     MOVE WS-TOTAL-CREDITS TO TL-MONEY-VALUE-E.
066900     WRITE POSTRPT-REC FROM TL-MONEY-LINE
067000         AFTER ADVANCING 1 LINE.
067100     ADD +1 TO WS-LINES-USED.
067200
067300 950-EXIT. EXIT.
067400
067500 970-WRITE-GRAND-TOTAL.
067600
067700     PERFORM 810-CHECK-PAGINATION THRU 810-EXIT.
067800     COMPUTE WS-COMBINED-READ-CTR =
067900             RC-UNIT1-READ + WS-TRN-READ-CTR.
068000     MOVE WS-COMBINED-READ-CTR TO GT-VALUE-E.
068100     WRITE POSTRPT-REC FROM GT-GRAND-TOTAL-LINE
068200         AFTER ADVANCING 2 LINES.
068300     ADD +2 TO WS-LINES-USED.
068400
068500 970-EXIT. EXIT.
068600
068700 990-ABEND-RTN.
068800
068900     DISPLAY 'TLMOVE - ABNORMAL TERMINATION'.
069000     MOVE +16 TO RETURN-CODE.
069100     GOBACK.
069200
069300 990-EXIT. EXIT.
