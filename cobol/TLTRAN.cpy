000100******************************************************************
000200*    TLTRAN  -  INTERBANK MOVEMENT INSTRUCTION RECORD LAYOUT     *
000300*    FIXED 80 BYTES.  ARRIVAL ORDER - NOT SORTED.                *
000400******************************************************************
000500*  051590  RH  ORIGINAL LAYOUT FOR INTERBANK SETTLEMENT BATCH.   *
000600*  061796  SM  ADDED MT-TYPE 88-LEVELS FOR CREDIT/DEBIT TEST.    *
000700******************************************************************
000800    10  MT-BIC                  PIC X(20).
000900    10  MT-INSTR-ID             PIC X(36).
001000    10  MT-AMOUNT-X             PIC X(12).
001100    10  MT-AMOUNT  REDEFINES
001200        MT-AMOUNT-X             PIC S9(10)V99.
001300    10  MT-TYPE                 PIC X(06).
001400        88  MT-TYPE-CREDIT      VALUE 'CREDIT'.
001500        88  MT-TYPE-DEBIT       VALUE 'DEBIT '.
001600    10  FILLER                  PIC X(06).
