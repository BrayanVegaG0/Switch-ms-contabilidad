000100******************************************************************
000200*    RUNCTL  -  RUN-CONTROL HANDOFF RECORD, FIXED 20 BYTES.      *
000300*    WRITTEN BY ACPOST AT END OF UNIT 1, READ BY TLMOVE SO THE   *
000400*    GRAND-TOTAL LINE ON THE POSTING REPORT CAN SHOW THE         *
000500*    COMBINED INSTRUCTION COUNT FOR BOTH SECTIONS.                *
000600******************************************************************
000700*  061796  SM  ORIGINAL LAYOUT - UNIT 1/UNIT 2 REPORT HANDOFF.   *
000800******************************************************************
000900    10  RC-UNIT1-READ           PIC 9(08).
001000    10  FILLER                  PIC X(12).
