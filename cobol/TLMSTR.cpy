000100******************************************************************
000200*    TLMSTR  -  TECHNICAL (BIC) ACCOUNT MASTER RECORD LAYOUT     *
000300*    FIXED 80 BYTES.  SORTED ASCENDING BY TM-BIC.                *
000400******************************************************************
000500*  051590  RH  ORIGINAL LAYOUT FOR INTERBANK SETTLEMENT BATCH.   *
000600*  091599  PC  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD.       *
000700******************************************************************
000800    10  TM-ID                   PIC X(36).
000900    10  TM-BIC                  PIC X(20).
001000    10  TM-AVAIL-BAL-X          PIC X(12).
001100    10  TM-AVAIL-BAL  REDEFINES
001200        TM-AVAIL-BAL-X          PIC S9(10)V99.
001300    10  TM-SIGNATURE            PIC X(12).
001400        88  TM-SIGNATURE-INITIAL
001500                                VALUE 'INITIAL_HASH'.
