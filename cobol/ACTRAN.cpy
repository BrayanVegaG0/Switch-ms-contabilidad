000100******************************************************************
000200*    ACTRAN  -  CUSTOMER POSTING INSTRUCTION RECORD LAYOUT       *
000300*    FIXED 60 BYTES.  ARRIVAL ORDER - NOT SORTED.                *
000400******************************************************************
000500*  033186  RH  ORIGINAL LAYOUT FOR INTERBANK POSTING BATCH.      *
000600*  042293  DF  ADDED AT-TYPE 88-LEVELS FOR DEBITO/CREDITO TEST.  *
000700******************************************************************
000800    10  AT-ACCT-ID-X            PIC X(06).
000900    10  AT-ACCT-ID  REDEFINES
001000        AT-ACCT-ID-X            PIC 9(06).
001100    10  AT-AMOUNT-X             PIC X(13).
001200    10  AT-AMOUNT  REDEFINES
001300        AT-AMOUNT-X             PIC S9(11)V99.
001400    10  AT-TYPE                 PIC X(07).
001500        88  AT-TYPE-DEBITO      VALUE 'DEBITO '.
001600        88  AT-TYPE-CREDITO     VALUE 'CREDITO'.
001700    10  AT-REF-UUID             PIC X(32).
001800    10  FILLER                  PIC X(02).
