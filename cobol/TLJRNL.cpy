000100******************************************************************
000200*    TLJRNL  -  MOVEMENT JOURNAL RECORD LAYOUT                   *
000300*    FIXED 100 BYTES.  WRITE ORDER - ONE RECORD PER MOVEMENT.    *
000400******************************************************************
000500*  051590  RH  ORIGINAL LAYOUT FOR INTERBANK SETTLEMENT BATCH.   *
000600******************************************************************
000700    10  MJ-SEQ                  PIC 9(08).
000800    10  MJ-BIC                  PIC X(20).
000900    10  MJ-INSTR-ID             PIC X(36).
001000    10  MJ-AMOUNT               PIC S9(10)V99.
001100    10  MJ-TYPE                 PIC X(06).
001200    10  MJ-NEW-BAL              PIC S9(10)V99.
001300    10  FILLER                  PIC X(06).
