000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACPOST.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MIDLAND CLEARING SVCS - ISD.
000500 DATE-WRITTEN.  03/31/86.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  ACPOST - CUSTOMER ACCOUNT POSTING ENGINE (UNIT 1 OF THE       *
001100*  INTERBANK ACCOUNTING BATCH).  LOADS THE CUSTOMER ACCOUNT      *
001200*  MASTER INTO A TABLE KEYED ASCENDING BY ACCOUNT ID, THEN       *
001300*  READS THE POSTING INSTRUCTION FILE AND APPLIES EACH DEBITO/   *
001400*  CREDITO INSTRUCTION AGAINST THE MATCHING ACCOUNT.  EVERY      *
001500*  ACCEPTED POSTING WRITES ONE AUDIT JOURNAL RECORD.  REJECTED   *
001600*  INSTRUCTIONS ARE CLASSIFIED INVALID-DATA, ACCOUNT-NOT-FOUND   *
001700*  OR INSUFFICIENT-FUNDS AND LISTED ON THE POSTING REPORT.       *
001800*  THE REPORT IS LEFT OPEN FOR TLMOVE, WHICH RUNS NEXT AND       *
001900*  APPENDS SECTION 2 AND THE GRAND-TOTAL LINE.                   *
002000*                                                                *
002100*  ACCOUNTS ARE NOT CREATED BY THIS PROGRAM - THE MASTER IS      *
002200*  PRE-LOADED BY THE ACCOUNT-OPENING SUBSYSTEM.  A NEWLY OPENED  *
002300*  ACCOUNT CARRIES A ZERO BALANCE UNTIL THE FIRST POSTING RUN    *
002400*  TOUCHES IT.                                                   *
002500******************************************************************
002600*                    C H A N G E   L O G                        *
002700******************************************************************
002800*  033186  RH  INITIAL RELEASE - CUSTOMER POSTING BATCH.        *
002900*  071287  RH  CORRECTED BINARY SEARCH KEY ON SHORT MASTER       *
003000*               FILES (CM-TBL-COUNT WAS LEFT AT ZERO).           *
003100*  102888  TO  ADDED REJECT REASON COUNTS TO SECTION TOTALS      *
003200*               PER AUDIT REQUEST AR-114.                        *
003300*  051990  TO  WIDENED AT-AMOUNT TO S9(11)V99 FOR LARGE          *
003400*               CORPORATE ACCOUNTS (CR-2204).                    *
003500*  042293  DF  SPLIT VALIDATION INTO 200-VALIDATE-TRANS-EDIT     *
003600*               SO INVALID-DATA REASON IS SET BEFORE LOOKUP.     *
003700*  061796  SM  ADDED RUNCTL HANDOFF RECORD FOR TLMOVE GRAND      *
003800*               TOTAL (CR-3360).                                 *
003900*  091599  PC  Y2K REVIEW - WS-CURR-YEAR WIDENED TO 4 DIGITS,    *
004000*               REPORT RUN-DATE EDIT REWRITTEN.  NO OTHER DATE   *
004100*               FIELDS IN THIS PROGRAM.                          *
004200*  030401  BO  REBUILT PAGE-BREAK TEST IN 810-CHECK-PAGINATION   *
004300*               AFTER LINE COUNT DRIFT ON SHORT RUNS (PR-4471).  *
004400*  111704  LV  FINAL MASTER BALANCE CONTROL TOTAL ADDED TO       *
004500*               SECTION 1 TOTALS PER RECON REQUEST RC-552.       *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT CUSTMSTI ASSIGN TO UT-S-CUSTMSTI
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-CUSTMSTI-STATUS.
006200
006300     SELECT CUSTTRNI ASSIGN TO UT-S-CUSTTRNI
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-CUSTTRNI-STATUS.
006600
006700     SELECT CUSTMSTO ASSIGN TO UT-S-CUSTMSTO
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-CUSTMSTO-STATUS.
007000
007100     SELECT CUSTJRNL ASSIGN TO UT-S-CUSTJRNL
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-CUSTJRNL-STATUS.
007400
007500     SELECT POSTRPT ASSIGN TO UT-S-POSTRPT
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-POSTRPT-STATUS.
007800
007900     SELECT RUNCTL ASSIGN TO UT-S-RUNCTL
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-RUNCTL-STATUS.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  CUSTMSTI
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 60 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CUSTMSTI-REC.
009300 01  CUSTMSTI-REC                     PIC X(60).
009400
009500 FD  CUSTTRNI
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 60 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS CUSTTRNI-REC.
010100 01  CUSTTRNI-REC                     PIC X(60).
010200
010300 FD  CUSTMSTO
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 60 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CUSTMSTO-REC.
010900 01  CUSTMSTO-REC                     PIC X(60).
011000
011100 FD  CUSTJRNL
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CUSTJRNL-REC.
011700 01  CUSTJRNL-REC                     PIC X(80).
011800
011900 FD  POSTRPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS POSTRPT-REC.
012500 01  POSTRPT-REC                      PIC X(132).
012600
012700 FD  RUNCTL
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 20 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RUNCTL-REC.
013300 01  RUNCTL-REC                       PIC X(20).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  WS-FILE-STATUSES.
013800     05  WS-CUSTMSTI-STATUS           PIC X(02) VALUE SPACES.
013900         88  CUSTMSTI-EOF                        VALUE '10'.
014000     05  WS-CUSTTRNI-STATUS           PIC X(02) VALUE SPACES.
014100         88  CUSTTRNI-EOF                        VALUE '10'.
014200     05  WS-CUSTMSTO-STATUS           PIC X(02) VALUE SPACES.
014300     05  WS-CUSTJRNL-STATUS           PIC X(02) VALUE SPACES.
014400     05  WS-POSTRPT-STATUS            PIC X(02) VALUE SPACES.
014500     05  WS-RUNCTL-STATUS             PIC X(02) VALUE SPACES.
014600     05  FILLER                       PIC X(02) VALUE SPACES.
014700
014800 01  WS-SWITCHES.
014900     05  WS-EOF-TRANS-SW              PIC X(03) VALUE 'NO '.
015000         88  CT-EOF-TRANS                        VALUE 'YES'.
015100     05  WS-VALID-SW                  PIC X(03) VALUE 'YES'.
015200     05  WS-FOUND-SW                  PIC X(03) VALUE 'NO '.
015300         88  CM-FOUND                            VALUE 'YES'.
015400     05  WS-POSTED-SW                 PIC X(03) VALUE 'NO '.
015500     05  FILLER                       PIC X(03) VALUE SPACES.
015600
015700 01  WS-REJECT-REASON                 PIC X(20) VALUE SPACES.
015800
015900 01  WS-CUST-MSTR-TABLE.
016000     05  CM-TBL-COUNT                 PIC S9(08) COMP
016100                                       VALUE ZERO.
016200     05  CM-ENTRY OCCURS 1 TO 50000 TIMES
016300             DEPENDING ON CM-TBL-COUNT
016400             ASCENDING KEY CM-ACCT-ID
016500             INDEXED BY CM-IDX.
016600         COPY ACMSTR.
016700
016800 01  WS-CUST-MSTR-REC.
016900     COPY ACMSTR.
017000
017100 01  WS-CUST-TRAN-REC.
017200     COPY ACTRAN.
017300
017400 01  WS-CUST-JRNL-REC.
017500     COPY ACJRNL.
017600
017700 01  WS-RUNCTL-REC.
017800     COPY RUNCTL.
017900
018000 01  WS-COUNTERS-AND-ACCUMS.
018100     05  WS-TRN-READ-CTR              PIC S9(08) COMP
018200                                       VALUE ZERO.
018300     05  WS-TRN-ACC-CTR               PIC S9(08) COMP
018400                                       VALUE ZERO.
018500     05  WS-TRN-REJ-CTR                PIC S9(08) COMP
018600                                       VALUE ZERO.
018700     05  WS-REJ-INVALID-CTR           PIC S9(08) COMP
018800                                       VALUE ZERO.
018900     05  WS-REJ-NOTFOUND-CTR          PIC S9(08) COMP
019000                                       VALUE ZERO.
019100     05  WS-REJ-NSF-CTR               PIC S9(08) COMP
019200                                       VALUE ZERO.
019300     05  WS-JRNL-SEQ                  PIC S9(08) COMP
019400                                       VALUE ZERO.
019500     05  WS-SUB                       PIC S9(08) COMP
019600                                       VALUE ZERO.
019700     05  WS-TOTAL-DEBITS              PIC S9(13)V99
019800                                       VALUE ZERO.
019900     05  WS-TOTAL-CREDITS             PIC S9(13)V99
020000                                       VALUE ZERO.
020100     05  WS-FINAL-BAL-TOTAL           PIC S9(13)V99
020200                                       VALUE ZERO.
020300     05  FILLER                       PIC X(02) VALUE SPACES.
020400
020500 01  WS-REPORT-CONTROLS.
020600     05  WS-PAGE-COUNT                PIC S9(03) COMP
020700                                       VALUE ZERO.
020800     05  WS-LINES-PER-PAGE            PIC S9(02) COMP
020900                                       VALUE +54.
021000     05  WS-LINES-USED                PIC S9(02) COMP
021100                                       VALUE +55.
021200     05  FILLER                       PIC X(02) VALUE SPACES.
021300
021400 01  WS-CURRENT-DATE-FIELDS.
021500     05  WS-CURRENT-DATE.
021600         10  WS-CURR-YEAR             PIC 9(04).
021700         10  WS-CURR-MONTH            PIC 9(02).
021800         10  WS-CURR-DAY              PIC 9(02).
021900     05  WS-CURRENT-TIME.
022000         10  WS-CURR-HOUR             PIC 9(02).
022100         10  WS-CURR-MINUTE           PIC 9(02).
022200         10  WS-CURR-SECOND           PIC 9(02).
022300         10  WS-CURR-HNDSEC           PIC 9(02).
022400     05  WS-RUN-TIMESTAMP             PIC X(14).
022500     05  WS-RUN-TIMESTAMP-N REDEFINES
022600         WS-RUN-TIMESTAMP             PIC 9(14).
022700     05  WS-RUN-DATE-EDIT.
022800         10  WS-RDE-YEAR              PIC 9(04).
022900         10  WS-RDE-DASH1             PIC X(01)
023000                                       VALUE '-'.
023100         10  WS-RDE-MONTH             PIC 9(02).
023200         10  WS-RDE-DASH2             PIC X(01)
023300                                       VALUE '-'.
023400         10  WS-RDE-DAY               PIC 9(02).
023500     05  FILLER                       PIC X(02) VALUE SPACES.
023600
023700 01  HL-HEADER-1.
023800     05  FILLER                       PIC X(01)
023900                                       VALUE SPACES.
024000     05  FILLER                       PIC X(50)
024100         VALUE 'MIDLAND CLEARING SVCS - INTERBANK POSTING REPORT'.
024200     05  FILLER                       PIC X(09)
024300                                       VALUE 'RUN DATE:'.
024400     05  FILLER                       PIC X(01)
024500                                       VALUE SPACES.
024600     05  HL-RUN-DATE                  PIC X(10).
024700     05  FILLER                       PIC X(05)
024800                                       VALUE SPACES.
024900     05  FILLER                       PIC X(05)
025000                                       VALUE 'PAGE '.
025100     05  HL-PAGE-NO                   PIC ZZ9.
025200     05  FILLER                       PIC X(48)
025300                                       VALUE SPACES.
025400
025500 01  HL-HEADER-2.
025600     05  FILLER                       PIC X(05)
025700                                       VALUE SPACES.
025800     05  FILLER                       PIC X(04)
025900                                       VALUE 'SEQ '.
026000     05  FILLER                       PIC X(03)
026100                                       VALUE SPACES.
026200     05  FILLER                       PIC X(07)
026300                                       VALUE 'ACCT-ID'.
026400     05  FILLER                       PIC X(06)
026500                                       VALUE SPACES.
026600     05  FILLER                       PIC X(06)
026700                                       VALUE 'AMOUNT'.
026800     05  FILLER                       PIC X(09)
026900                                       VALUE SPACES.
027000     05  FILLER                       PIC X(04)
027100                                       VALUE 'TYPE'.
027200     05  FILLER                       PIC X(06)
027300                                       VALUE SPACES.
027400     05  FILLER                       PIC X(11)
027500                                       VALUE 'REJ REASON'.
027600     05  FILLER                       PIC X(71)
027700                                       VALUE SPACES.
027800
027900 01  DL-REJECT-LINE.
028000     05  FILLER                       PIC X(05)
028100                                       VALUE SPACES.
028200     05  DL-SEQ                       PIC ZZZZZZZ9.
028300     05  FILLER                       PIC X(02)
028400                                       VALUE SPACES.
028500     05  DL-ACCT-ID                   PIC Z(5)9.
028600     05  FILLER                       PIC X(02)
028700                                       VALUE SPACES.
028800     05  DL-AMOUNT                    PIC Z,ZZZ,ZZZ,ZZ9.99-.
028900     05  FILLER                       PIC X(02)
029000                                       VALUE SPACES.
029100     05  DL-TYPE                      PIC X(07).
029200     05  FILLER                       PIC X(02)
029300                                       VALUE SPACES.
029400     05  DL-REASON                    PIC X(20).
029500     05  FILLER                       PIC X(61)
029600                                       VALUE SPACES.
029700
029800 01  TL-TOTALS-LINE.
029900     05  FILLER                       PIC X(05)
030000                                       VALUE SPACES.
030100     05  TL-LABEL                     PIC X(45).
030200     05  FILLER                       PIC X(05)
030300                                       VALUE SPACES.
030400     05  TL-VALUE-E                   PIC Z(8)9.
030500     05  FILLER                       PIC X(68)
030600                                       VALUE SPACES.
030700
030800 01  TL-MONEY-LINE.
030900     05  FILLER                       PIC X(05)
031000                                       VALUE SPACES.
031100     05  TL-MONEY-LABEL               PIC X(45).
031200     05  FILLER                       PIC X(05)
031300                                       VALUE SPACES.
031400     05  TL-MONEY-VALUE-E             PIC Z,ZZZ,ZZZ,ZZ9.99-.
031500     05  FILLER                       PIC X(60)
031600                                       VALUE SPACES.
031700
031800 PROCEDURE DIVISION.
031900
032000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032100     PERFORM 100-MAINLINE THRU 100-EXIT
032200         UNTIL CT-EOF-TRANS.
032300     PERFORM 900-TERMINATION THRU 900-EXIT.
032400     MOVE +0 TO RETURN-CODE.
032500     GOBACK.
032600
032700 000-HOUSEKEEPING.
032800
032900     OPEN INPUT  CUSTMSTI
033000          INPUT  CUSTTRNI
033100          OUTPUT CUSTMSTO
033200          OUTPUT CUSTJRNL
033300          OUTPUT POSTRPT
033400          OUTPUT RUNCTL.
033500     IF WS-CUSTMSTI-STATUS NOT = '00'
033600        DISPLAY 'ACPOST - OPEN ERROR CUSTMSTI '
033700                 WS-CUSTMSTI-STATUS
033800        PERFORM 990-ABEND-RTN THRU 990-EXIT
033900     END-IF.
034000     PERFORM 050-LOAD-CUST-MASTER THRU 050-EXIT.
034100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
034200     ACCEPT WS-CURRENT-TIME FROM TIME.
034300     STRING WS-CURRENT-DATE    DELIMITED BY SIZE
034400            WS-CURR-HOUR       DELIMITED BY SIZE
034500            WS-CURR-MINUTE     DELIMITED BY SIZE
034600            WS-CURR-SECOND     DELIMITED BY SIZE
034700         INTO WS-RUN-TIMESTAMP.
034800     MOVE WS-CURR-YEAR  TO WS-RDE-YEAR.
034900     MOVE WS-CURR-MONTH TO WS-RDE-MONTH.
035000     MOVE WS-CURR-DAY   TO WS-RDE-DAY.
035100     PERFORM 800-WRITE-HEADINGS THRU 800-EXIT.
035200     PERFORM 700-READ-NEXT-TRANS THRU 700-EXIT.
035300
035400 000-EXIT. EXIT.
035500
035600 050-LOAD-CUST-MASTER.
035700
035800     PERFORM 060-READ-CUST-MASTER THRU 060-EXIT.
035900     PERFORM 060-READ-CUST-MASTER THRU 060-EXIT
036000         UNTIL CUSTMSTI-EOF.
036100
036200 050-EXIT. EXIT.
036300
036400 060-READ-CUST-MASTER.
036500
036600     READ CUSTMSTI INTO WS-CUST-MSTR-REC
036700         AT END
036800            CONTINUE
036900     END-READ.
037000     IF NOT CUSTMSTI-EOF
037100        ADD +1 TO CM-TBL-COUNT
037200        MOVE WS-CUST-MSTR-REC TO CM-ENTRY (CM-TBL-COUNT)
037300     END-IF.
037400
037500 060-EXIT. EXIT.
037600
037700 100-MAINLINE.
037800
037900     ADD +1 TO WS-TRN-READ-CTR.
038000     MOVE 'NO ' TO WS-POSTED-SW.
038100     MOVE SPACES TO WS-REJECT-REASON.
038200     PERFORM 200-VALIDATE-TRANS-EDIT THRU 200-EXIT.
038300     IF WS-VALID-SW = 'YES'
038400        PERFORM 300-FIND-ACCOUNT THRU 300-EXIT
038500        IF CM-FOUND
038600           IF AT-TYPE-DEBITO
038700              PERFORM 400-POST-DEBIT THRU 400-EXIT
038800           ELSE
038900              PERFORM 450-POST-CREDIT THRU 450-EXIT
039000           END-IF
039100        ELSE
039200           MOVE 'ACCOUNT-NOT-FOUND' TO WS-REJECT-REASON
039300        END-IF
039400     END-IF.
039500     IF WS-POSTED-SW = 'YES'
039600        PERFORM 500-WRITE-JOURNAL THRU 500-EXIT
039700        ADD +1 TO WS-TRN-ACC-CTR
039800     ELSE
039900        PERFORM 600-WRITE-REJECT-LINE THRU 600-EXIT
040000        PERFORM 610-TALLY-REJECT-REASON THRU 610-EXIT
040100        ADD +1 TO WS-TRN-REJ-CTR
040200     END-IF.
040300     PERFORM 700-READ-NEXT-TRANS THRU 700-EXIT.
040400
040500 100-EXIT. EXIT.
040600
040700 200-VALIDATE-TRANS-EDIT.
040800
040900     MOVE 'YES' TO WS-VALID-SW.
041000     IF AT-AMOUNT-X IS NOT NUMERIC
041100        MOVE 'NO ' TO WS-VALID-SW
041200        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
041300     END-IF.
041400     IF WS-VALID-SW = 'YES' AND AT-AMOUNT NOT > ZERO
041500        MOVE 'NO ' TO WS-VALID-SW
041600        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
041700     END-IF.
041800     IF WS-VALID-SW = 'YES'
041900              AND NOT AT-TYPE-DEBITO
042000              AND NOT AT-TYPE-CREDITO
042100        MOVE 'NO ' TO WS-VALID-SW
042200        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
042300     END-IF.
042400     IF WS-VALID-SW = 'YES' AND AT-REF-UUID = SPACES
042500        MOVE 'NO ' TO WS-VALID-SW
042600        MOVE 'INVALID-DATA' TO WS-REJECT-REASON
042700     END-IF.
042800
042900 200-EXIT. EXIT.
043000
043100 300-FIND-ACCOUNT.
043200
043300     MOVE 'NO ' TO WS-FOUND-SW.
043400     SET CM-IDX TO 1.
043500     SEARCH ALL CM-ENTRY
043600         AT END
043700            MOVE 'NO ' TO WS-FOUND-SW
043800         WHEN CM-ACCT-ID (CM-IDX) = AT-ACCT-ID
043900            MOVE 'YES' TO WS-FOUND-SW
044000     END-SEARCH.
044100
044200 300-EXIT. EXIT.
044300
044400 400-POST-DEBIT.
044500
044600     IF CM-BALANCE (CM-IDX) < AT-AMOUNT
044700        MOVE 'INSUFFICIENT-FUNDS' TO WS-REJECT-REASON
044800     ELSE
044900        SUBTRACT AT-AMOUNT FROM CM-BALANCE (CM-IDX)
045000        ADD AT-AMOUNT TO WS-TOTAL-DEBITS
045100        MOVE 'YES' TO WS-POSTED-SW
045200     END-IF.
045300
045400 400-EXIT. EXIT.
045500
045600 450-POST-CREDIT.
045700
045800     ADD AT-AMOUNT TO CM-BALANCE (CM-IDX).
045900     ADD AT-AMOUNT TO WS-TOTAL-CREDITS.
046000     MOVE 'YES' TO WS-POSTED-SW.
046100
046200 450-EXIT. EXIT.
046300
046400 500-WRITE-JOURNAL.
046500
046600     ADD +1 TO WS-JRNL-SEQ.
046700     MOVE WS-JRNL-SEQ    TO AJ-SEQ.
046800     MOVE AT-ACCT-ID     TO AJ-ACCT-ID.
046900     MOVE AT-AMOUNT      TO AJ-AMOUNT.
047000     MOVE AT-TYPE        TO AJ-TYPE.
047100     MOVE AT-REF-UUID    TO AJ-REF-UUID.
047200     MOVE WS-RUN-TIMESTAMP TO AJ-TIMESTAMP.
047300     WRITE CUSTJRNL-REC FROM WS-CUST-JRNL-REC.
047400
047500 500-EXIT. EXIT.
047600
047700 600-WRITE-REJECT-LINE.
047800
047900     PERFORM 810-CHECK-PAGINATION THRU 810-EXIT.
048000     MOVE WS-TRN-READ-CTR TO DL-SEQ.
048100     MOVE AT-ACCT-ID      TO DL-ACCT-ID.
048200     MOVE AT-AMOUNT       TO DL-AMOUNT.
048300     MOVE AT-TYPE         TO DL-TYPE.
048400     MOVE WS-REJECT-REASON TO DL-REASON.
048500     WRITE POSTRPT-REC FROM DL-REJECT-LINE
048600         AFTER ADVANCING 1 LINE.
048700     ADD +1 TO WS-LINES-USED.
048800     MOVE SPACES TO DL-REJECT-LINE.
048900
049000 600-EXIT. EXIT.
049100
049200 610-TALLY-REJECT-REASON.
049300
049400     IF WS-REJECT-REASON = 'INVALID-DATA'
049500        ADD +1 TO WS-REJ-INVALID-CTR
049600     ELSE
049700        IF WS-REJECT-REASON = 'ACCOUNT-NOT-FOUND'
049800           ADD +1 TO WS-REJ-NOTFOUND-CTR
049900        ELSE
050000           ADD +1 TO WS-REJ-NSF-CTR
050100        END-IF
050200     END-IF.
050300
050400 610-EXIT. EXIT.
050500
050600 700-READ-NEXT-TRANS.
050700
050800     READ CUSTTRNI INTO WS-CUST-TRAN-REC
050900         AT END
051000            MOVE 'YES' TO WS-EOF-TRANS-SW
051100     END-READ.
051200
051300 700-EXIT. EXIT.
051400
051500 800-WRITE-HEADINGS.
051600
051700     ADD +1 TO WS-PAGE-COUNT.
051800     MOVE WS-PAGE-COUNT   TO HL-PAGE-NO.
051900     MOVE WS-RUN-DATE-EDIT TO HL-RUN-DATE.
052000     WRITE POSTRPT-REC FROM HL-HEADER-1
052100         AFTER ADVANCING TOP-OF-FORM.
052200     WRITE POSTRPT-REC FROM HL-HEADER-2
052300         AFTER ADVANCING 2 LINES.
052400     MOVE +3 TO WS-LINES-USED.
052500
052600 800-EXIT. EXIT.
052700
052800 810-CHECK-PAGINATION.
052900
053000     IF WS-LINES-USED > WS-LINES-PER-PAGE
053100        PERFORM 800-WRITE-HEADINGS THRU 800-EXIT
053200     END-IF.
053300
053400 810-EXIT. EXIT.
053500
053600 900-TERMINATION.
053700
053800     PERFORM 910-REWRITE-MASTER THRU 910-EXIT
053900         VARYING WS-SUB FROM 1 BY 1
054000         UNTIL WS-SUB > CM-TBL-COUNT.
054100     PERFORM 950-WRITE-SECTION-TOTALS THRU 950-EXIT.
054200     PERFORM 960-WRITE-RUN-CONTROL THRU 960-EXIT.
054300     CLOSE CUSTMSTI CUSTTRNI CUSTMSTO CUSTJRNL
054400           POSTRPT RUNCTL.
054500
054600 900-EXIT. EXIT.
054700
054800 910-REWRITE-MASTER.
054900
055000     MOVE CM-ENTRY (WS-SUB) TO WS-CUST-MSTR-REC.
055100     WRITE CUSTMSTO-REC FROM WS-CUST-MSTR-REC.
055200     ADD CM-BALANCE (WS-SUB) TO WS-FINAL-BAL-TOTAL.
055300
055400 910-EXIT. EXIT.
055500
055600 950-WRITE-SECTION-TOTALS.
055700
055800     PERFORM 810-CHECK-PAGINATION THRU 810-EXIT.
055900     MOVE 'SECTION 1 - INSTRUCTIONS READ' TO TL-LABEL.
056000     MOVE WS-TRN-READ-CTR TO TL-VALUE-E.
056100     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
056200         AFTER ADVANCING 2 LINES.
056300     ADD +2 TO WS-LINES-USED.
056400     MOVE 'SECTION 1 - INSTRUCTIONS ACCEPTED' TO TL-LABEL.
056500     MOVE WS-TRN-ACC-CTR TO TL-VALUE-E.
056600     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
056700         AFTER ADVANCING 1 LINE.
056800     ADD +1 TO WS-LINES-USED.
056900     MOVE 'SECTION 1 - INSTRUCTIONS REJECTED' TO TL-LABEL.
057000     MOVE WS-TRN-REJ-CTR TO TL-VALUE-E.
057100     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
057200         AFTER ADVANCING 1 LINE.
057300     ADD +1 TO WS-LINES-USED.
057400     MOVE 'SECTION 1 - REJECTED INVALID-DATA' TO TL-LABEL.
057500     MOVE WS-REJ-INVALID-CTR TO TL-VALUE-E.
057600     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
057700         AFTER ADVANCING 1 LINE.
057800     ADD +1 TO WS-LINES-USED.
057900     MOVE 'SECTION 1 - REJECTED ACCOUNT-NOT-FOUND' TO
058000          TL-LABEL.
058100     MOVE WS-REJ-NOTFOUND-CTR TO TL-VALUE-E.
058200     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
058300         AFTER ADVANCING 1 LINE.
058400     ADD +1 TO WS-LINES-USED.
058500     MOVE 'SECTION 1 - REJECTED INSUFFICIENT-FUNDS' TO
058600          TL-LABEL.
058700     MOVE WS-REJ-NSF-CTR TO TL-VALUE-E.
058800     WRITE POSTRPT-REC FROM TL-TOTALS-LINE
058900         AFTER ADVANCING 1 LINE.
059000     ADD +1 TO WS-LINES-USED.
059100     MOVE 'SECTION 1 - TOTAL DEBIT AMOUNT' TO
059200          TL-MONEY-LABEL.
059300     MOVE WS-TOTAL-DEBITS TO TL-MONEY-VALUE-E.
059400     WRITE POSTRPT-REC FROM TL-MONEY-LINE
059500         AFTER ADVANCING 1 LINE.
059600     ADD +1 TO WS-LINES-USED.
059700     MOVE 'SECTION 1 - TOTAL CREDIT AMOUNT' TO
059800          TL-MONEY-LABEL.
059900     MOVE WS-TOTAL-CREDITS TO TL-MONEY-VALUE-E.
060000     WRITE POSTRPT-REC FROM TL-MONEY-LINE
060100         AFTER ADVANCING 1 LINE.
060200     ADD +1 TO WS-LINES-USED.
060300     MOVE 'SECTION 1 - FINAL MASTER BALANCE CONTROL TOTAL'
060400          TO TL-MONEY-LABEL.
060500     MOVE WS-FINAL-BAL-TOTAL TO TL-MONEY-VALUE-E.
060600     WRITE POSTRPT-REC FROM TL-MONEY-LINE
060700         AFTER ADVANCING 1 LINE.
060800     ADD +1 TO WS-LINES-USED.
060900
061000 950-EXIT. EXIT.
061100
061200 960-WRITE-RUN-CONTROL.
061300
061400     MOVE WS-TRN-READ-CTR TO RC-UNIT1-READ.
061500     WRITE RUNCTL-REC FROM WS-RUNCTL-REC.
061600
061700 960-EXIT. EXIT.
061800
061900 990-ABEND-RTN.
062000
062100     DISPLAY 'ACPOST - ABNORMAL TERMINATION'.
062200     MOVE +16 TO RETURN-CODE.
062300     GOBACK.
062400
062500 990-EXIT. EXIT.
