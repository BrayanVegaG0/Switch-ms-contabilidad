000100******************************************************************
000200*    ACMSTR  -  CUSTOMER ACCOUNT MASTER RECORD LAYOUT            *
000300*    FIXED 60 BYTES.  SORTED ASCENDING BY CM-ACCT-ID.            *
000400*    INCLUDED AT THE 05 LEVEL BY ACPOST - WRAP IN A 01 OR AN     *
000500*    OCCURS ENTRY AT THE INCLUDING PROGRAM.                      *
000600******************************************************************
000700*  033186  RH  ORIGINAL LAYOUT FOR INTERBANK POSTING BATCH.      *
000800*  091599  PC  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD.       *
000900******************************************************************
001000    10  CM-ACCT-ID-X            PIC X(06).
001100    10  CM-ACCT-ID  REDEFINES
001200        CM-ACCT-ID-X            PIC 9(06).
001300    10  CM-ACCT-NUMBER          PIC X(20).
001400    10  CM-CLIENT-REF           PIC X(20).
001500    10  CM-BALANCE-X            PIC X(13).
001600    10  CM-BALANCE  REDEFINES
001700        CM-BALANCE-X            PIC S9(11)V99.
001800    10  FILLER                  PIC X(01).
